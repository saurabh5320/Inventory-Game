000100*****************************************************************
000110* PROGRAM:  INVCST3
000120*           BACKORDER COSTING ENGINE
000130*
000140* AUTHOR :  D R STOUT
000150*           IBM PD TOOLS
000160*
000170* CALLED ONCE PER DAY BY INVCST1 WHEN PARM-MODEL = 'B'.  UNLIKE
000180* INVCST2, INVENTORY POSITION MAY GO NEGATIVE HERE - A NEGATIVE
000190* POSITION IS A BACKORDER AND IS PENALIZED ONCE, IN THE DAY IT
000200* ARISES, AND THEN CARRIED FORWARD NEGATIVE AS NEXT DAY'S
000210* OPENING INVENTORY BY THE CALLER.
000220*
000230*****************************************************************
000240* Linkage:
000250*      parameters:
000260*        1: IG-ENGINE-LINKAGE (IGL-INPUT-FIELDS passed in,
000270*                               IGL-OUTPUT-FIELDS returned)
000280*****************************************************************
000290*    AMENDMENT HISTORY
000300*
000310*    DATE        INIT  REQUEST    DESCRIPTION
000320*    ----------  ----  ---------  ------------------------------
000330*    09/10/1988  DRS   ADLB-0052  ORIGINAL PROGRAM, WRITTEN AS A
000340*                                 FIXED-PENALTY VARIANT OF
000350*                                 INVCST2 FOR THE BACKORDER
000360*                                 COSTING STUDY.
000370*    01/09/1991  RGM   ADLB-0109  CORRECTED HOLDING COST TO USE
000380*                                 END-OF-DAY POSITION.
000390*    03/22/1994  RGM   ADLB-0166  PULLED OUT AS ITS OWN CALLABLE
000400*                                 ENGINE ALONGSIDE INVCST2 SO
000410*                                 INVCST1 SELECTS ONE OR THE
000420*                                 OTHER BY PARM-MODEL.
000430*    08/14/1998  KLH   Y2K-0031  REVIEWED FOR YEAR 2000 READINESS.
000440*                                 NO 2-DIGIT YEAR FIELDS IN THIS
000450*                                 PROGRAM.  NO CHANGE REQUIRED.
000460*    02/03/2003  KLH   ADLB-0244  ROUNDED EVERY COST COMPUTE PER
000470*                                 REVISED COSTING STANDARD.
000480*    09/19/2006  WDP   ADLB-0301  NO LOGIC CHANGE - RECOMPILED
000490*                                 UNDER CURRENT COMPILER RELEASE.
000500*****************************************************************
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.    INVCST3.
000530 AUTHOR.        D R STOUT.
000540 INSTALLATION.  IBM PD TOOLS - ADVANCED DEVELOPMENT LAB.
000550 DATE-WRITTEN.  SEPTEMBER 1988.
000560 DATE-COMPILED.
000570 SECURITY.      NONE.
000580*
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640*****************************************************************
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670*
000680 01  WS-FIELDS.
000690     05  WS-PROGRAM-STATUS     PIC X(30)      VALUE SPACES.
000695     05  WS-NEW-POSITION       PIC S9(07)     COMP-3 VALUE ZERO.
000698     05  FILLER                PIC X(04)      VALUE SPACES.
000710*
000720*****************************************************************
000730 LINKAGE SECTION.
000740*
000750     COPY INVLINK.
000760*
000770*****************************************************************
000780 PROCEDURE DIVISION USING IG-ENGINE-LINKAGE.
000790*
000800 000-MAIN.
000810     MOVE 'INVCST3 STARTED' TO WS-PROGRAM-STATUS.
000820     PERFORM 100-CALC-BACKORDER-DAY.
000830     MOVE 'INVCST3 ENDED'   TO WS-PROGRAM-STATUS.
000840     GOBACK.
000850*
000860 100-CALC-BACKORDER-DAY.
000870*    *** NEW POSITION MAY BE NEGATIVE - THAT IS A BACKORDER    ***
000880     COMPUTE WS-NEW-POSITION =
000890         IGL-START-INV + IGL-ORDER-QTY - IGL-DEMAND-QTY.
000900     MOVE WS-NEW-POSITION TO IGL-END-INV.
000910     COMPUTE IGL-PURCHASE-COST ROUNDED =
000920         IGL-ORDER-QTY * IGL-UNIT-COST.
000930     IF WS-NEW-POSITION > ZERO
000940         SET IGL-POSITION-POSITIVE TO TRUE
000950         MOVE IGL-DEMAND-QTY  TO IGL-SALES-QTY
000960         MOVE ZERO            TO IGL-SHORTAGE-QTY
000970         COMPUTE IGL-HOLDING-COST ROUNDED =                       ADLB0109
000980             WS-NEW-POSITION * IGL-HOLD-PER-DAY
000990         MOVE ZERO            TO IGL-SHORTAGE-COST
001000     ELSE
001010     IF WS-NEW-POSITION < ZERO
001020         SET IGL-POSITION-NEGATIVE TO TRUE
001030         COMPUTE IGL-SHORTAGE-QTY = ZERO - WS-NEW-POSITION
001040         COMPUTE IGL-SALES-QTY = IGL-DEMAND-QTY - IGL-SHORTAGE-QTY
001050         MOVE ZERO            TO IGL-HOLDING-COST
001060         COMPUTE IGL-SHORTAGE-COST ROUNDED =                      ADLB0109
001070             IGL-SHORTAGE-QTY * IGL-SHORTAGE-RATE
001080     ELSE
001090         SET IGL-POSITION-ZERO TO TRUE
001100         MOVE IGL-DEMAND-QTY  TO IGL-SALES-QTY
001110         MOVE ZERO            TO IGL-SHORTAGE-QTY
001120         MOVE ZERO            TO IGL-HOLDING-COST
001130         MOVE ZERO            TO IGL-SHORTAGE-COST.
001140     COMPUTE IGL-DAY-COST ROUNDED =                               ADLB0244
001150         IGL-PURCHASE-COST + IGL-HOLDING-COST + IGL-SHORTAGE-COST.
001160 100-EXIT.
001170     EXIT.
001180*
001190*  END OF PROGRAM INVCST3
