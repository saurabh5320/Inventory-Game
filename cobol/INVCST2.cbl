000100*****************************************************************
000110* PROGRAM:  INVCST2
000120*           LOST-SALES COSTING ENGINE
000130*
000140* AUTHOR :  D R STOUT
000150*           IBM PD TOOLS
000160*
000170* CALLED ONCE PER DAY BY INVCST1 WHEN PARM-MODEL = 'L'.  TAKES
000180* THE DAY'S STARTING INVENTORY, ORDER AND DEMAND AND RETURNS THE
000190* SALES, SHORTAGE, ENDING INVENTORY AND COST BREAKDOWN FOR THAT
000200* DAY ONLY.  INVENTORY NEVER GOES NEGATIVE UNDER THIS MODEL -
000210* DEMAND THAT CANNOT BE MET FROM STOCK ON HAND IS LOST, NOT
000220* CARRIED FORWARD.  THE CALLER, NOT THIS PROGRAM, KEEPS THE
000230* RUNNING CUMULATIVE COST.
000240*
000250*****************************************************************
000260* Linkage:
000270*      parameters:
000280*        1: IG-ENGINE-LINKAGE (IGL-INPUT-FIELDS passed in,
000290*                               IGL-OUTPUT-FIELDS returned)
000300*****************************************************************
000310*    AMENDMENT HISTORY
000320*
000330*    DATE        INIT  REQUEST    DESCRIPTION
000340*    ----------  ----  ---------  ------------------------------
000350*    06/15/1987  DRS   ADLB-0040  ORIGINAL PROGRAM.
000360*    11/02/1989  DRS   ADLB-0077  ADDED SHORTAGE-RATE TO LINKAGE
000370*                                 SO PENALTY NEED NOT BE HARD
000380*                                 CODED PER RUN.
000390*    01/09/1991  RGM   ADLB-0109  CORRECTED HOLDING COST TO USE
000400*                                 END-OF-DAY STOCK, NOT OPENING.
000410*    03/22/1994  RGM   ADLB-0166  SPLIT SALES/SHORTAGE LOGIC OUT
000420*                                 OF INVCST1 INTO THIS CALLABLE
000430*                                 ENGINE SO INVCST3 COULD ADD THE
000440*                                 BACKORDER VARIANT WITHOUT
000450*                                 DISTURBING THIS ONE.
000460*    08/14/1998  KLH   Y2K-0031  REVIEWED FOR YEAR 2000 READINESS.
000470*                                 NO 2-DIGIT YEAR FIELDS IN THIS
000480*                                 PROGRAM.  NO CHANGE REQUIRED.
000490*    02/03/2003  KLH   ADLB-0244  ROUNDED EVERY COST COMPUTE PER
000500*                                 REVISED COSTING STANDARD; SHOP
000510*                                 STANDARD NOW REQUIRES ROUNDED
000520*                                 ON ALL MONEY COMPUTES.
000530*    09/19/2006  WDP   ADLB-0301  NO LOGIC CHANGE - RECOMPILED
000540*                                 UNDER CURRENT COMPILER RELEASE.
000550*****************************************************************
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.    INVCST2.
000580 AUTHOR.        D R STOUT.
000590 INSTALLATION.  IBM PD TOOLS - ADVANCED DEVELOPMENT LAB.
000600 DATE-WRITTEN.  JUNE 1987.
000610 DATE-COMPILED.
000620 SECURITY.      NONE.
000630*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680 INPUT-OUTPUT SECTION.
000690*****************************************************************
000700 DATA DIVISION.
000710 WORKING-STORAGE SECTION.
000720*
000730 01  WS-FIELDS.
000740     05  WS-PROGRAM-STATUS     PIC X(30)   VALUE SPACES.
000745     05  WS-AVAILABLE          PIC 9(07)   COMP    VALUE ZERO.
000748     05  FILLER                PIC X(04)   VALUE SPACES.
000760*
000770*****************************************************************
000780 LINKAGE SECTION.
000790*
000800     COPY INVLINK.
000810*
000820*****************************************************************
000830 PROCEDURE DIVISION USING IG-ENGINE-LINKAGE.
000840*
000850 000-MAIN.
000860     MOVE 'INVCST2 STARTED' TO WS-PROGRAM-STATUS.
000870     PERFORM 100-CALC-LOST-SALES-DAY.
000880     MOVE 'INVCST2 ENDED'   TO WS-PROGRAM-STATUS.
000890     GOBACK.
000900*
000910 100-CALC-LOST-SALES-DAY.
000920*    *** AVAILABLE STOCK FOR THE DAY IS OPENING PLUS ORDER ***
000930     COMPUTE WS-AVAILABLE = IGL-START-INV + IGL-ORDER-QTY.
000940*    *** SALES ARE CAPPED AT WHAT IS AVAILABLE - ANY DEMAND  ***
000950*    *** ABOVE THAT IS LOST, NOT BACKORDERED                 ***
000960     IF WS-AVAILABLE NOT LESS THAN IGL-DEMAND-QTY
000970         MOVE IGL-DEMAND-QTY       TO IGL-SALES-QTY
000980         MOVE ZERO                 TO IGL-SHORTAGE-QTY
000990     ELSE
001000         MOVE WS-AVAILABLE         TO IGL-SALES-QTY
001010         COMPUTE IGL-SHORTAGE-QTY =
001020             IGL-DEMAND-QTY - WS-AVAILABLE.
001030     COMPUTE IGL-END-INV = WS-AVAILABLE - IGL-SALES-QTY.
001040     SET IGL-POSITION-POSITIVE TO TRUE.
001050*    *** PURCHASE COST, HOLDING COST ON END-OF-DAY STOCK AND  ***
001060*    *** SHORTAGE PENALTY ON UNMET DEMAND                     ***
001070     COMPUTE IGL-PURCHASE-COST ROUNDED =                          ADLB0244
001080         IGL-ORDER-QTY * IGL-UNIT-COST.
001090     COMPUTE IGL-HOLDING-COST ROUNDED =                           ADLB0109
001100         IGL-END-INV * IGL-HOLD-PER-DAY.
001110     COMPUTE IGL-SHORTAGE-COST ROUNDED =                          ADLB0077
001120         IGL-SHORTAGE-QTY * IGL-SHORTAGE-RATE.
001130     COMPUTE IGL-DAY-COST ROUNDED =                               ADLB0244
001140         IGL-PURCHASE-COST + IGL-HOLDING-COST + IGL-SHORTAGE-COST.
001150 100-EXIT.
001160     EXIT.
001170*
001180*  END OF PROGRAM INVCST2
