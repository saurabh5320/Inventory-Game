000100*----------------------------------------------------------------*
000110*    INVRES.CPY                                                  *
000120*    INVENTORY GAME DAILY COST SIMULATION - DAILY RESULT RECORD  *
000130*    ONE RECORD PER DAY ON THE RESULTS FILE.  RES-INV-END GOES   *
000140*    NEGATIVE ONLY WHEN THE RUN IS UNDER THE BACKORDER MODEL.    *
000150*----------------------------------------------------------------*
000160*
000170    01  IG-RESULT-RECORD.
000180        05  RES-DAY                    PIC 9(03).
000190        05  RES-ORDER                  PIC 9(06).
000200        05  RES-DEMAND                 PIC 9(06).
000210        05  RES-SALES                  PIC 9(06).
000220        05  RES-SHORTAGE               PIC 9(06).
000230        05  RES-INV-END                PIC S9(07).
000240        05  RES-COST-FIELDS.
000250            10  RES-PURCHASE-COST      PIC 9(09)V99.
000260            10  RES-HOLDING-COST       PIC 9(09)V99.
000270            10  RES-SHORTAGE-COST      PIC 9(09)V99.
000280            10  RES-DAY-COST           PIC 9(09)V99.
000290        05  RES-CUM-COST               PIC 9(11)V99.
000300        05  FILLER                     PIC X(09).
000310*
000320*    RAW BYTE VIEW OF THE FOUR COST FIELDS, USED ONLY TO CLEAR
000330*    THE WHOLE GROUP IN ONE MOVE AT 800-WRITE-RESULT-RECORD.
000340*
000350    01  RES-COST-FIELDS-X REDEFINES RES-COST-FIELDS
000360                                   PIC X(44).
