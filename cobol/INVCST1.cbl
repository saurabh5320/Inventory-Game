000100*****************************************************************
000110* PROGRAM:  INVCST1
000120*           INVENTORY GAME DAILY COST SIMULATION - MAIN DRIVER
000130*
000140* AUTHOR :  D R STOUT
000150*           IBM PD TOOLS
000160*
000170* READS ONE PARAMETER RECORD, A DEMAND FILE AND AN ORDER FILE,
000180* AND SIMULATES A SINGLE STOCKED ITEM OVER THE PLANNING HORIZON
000190* GIVEN IN THE PARAMETER RECORD.  FOR EACH DAY THE ORDER QUANTITY
000200* (ALREADY DECIDED, BEFORE THAT DAY'S DEMAND IS KNOWN) IS HANDED
000210* TO WHICHEVER COSTING ENGINE THE PARM-MODEL CALLS FOR - INVCST2
000220* FOR LOST-SALES, INVCST3 FOR BACKORDER - AND THE RESULT IS
000230* WRITTEN TO THE RESULTS FILE AND TO THE PRINTED REPORT.  A
000240* RUNNING CUMULATIVE COST IS CARRIED ACROSS DAYS BY THIS DRIVER,
000250* NOT BY THE ENGINES.
000260*
000270* THE DEMAND FILE MAY HAVE FEWER OR MORE RECORDS THAN THE
000280* HORIZON CALLS FOR.  A SHORT FILE IS PADDED OUT BY REPEATING
000290* ITS LAST VALUE (ZERO IF THE FILE IS EMPTY); A LONG FILE IS
000300* SIMPLY NOT READ PAST THE HORIZON LENGTH.
000310*
000320*****************************************************************
000330*    AMENDMENT HISTORY
000340*
000350*    DATE        INIT  REQUEST    DESCRIPTION
000360*    ----------  ----  ---------  ------------------------------
000370*    06/15/1987  DRS   ADLB-0040  ORIGINAL PROGRAM.  COSTING LOGIC
000380*                                 WAS IN-LINE IN THIS DRIVER AT
000390*                                 THIS RELEASE - LOST-SALES ONLY.
000400*    11/02/1989  DRS   ADLB-0077  ADDED PARM-SHORTAGE-COST TO THE
000410*                                 PARAMETER RECORD.
000420*    03/22/1994  RGM   ADLB-0166  MOVED THE PER-DAY COST LOGIC OUT
000430*                                 TO CALLABLE ENGINES INVCST2 AND
000440*                                 INVCST3 SO A BACKORDER VARIANT
000450*                                 COULD BE ADDED BY CALLING A
000460*                                 DIFFERENT ENGINE, NOT BY
000470*                                 DUPLICATING THIS DRIVER.  ADDED
000480*                                 PARM-MODEL TO SELECT THE ENGINE.
000490*    07/11/1996  RGM   ADLB-0190  ADDED THE DEMAND-SERIES PAD /
000500*                                 TRUNCATE LOGIC SO A SHORT OR
000510*                                 LONG DEMAND FILE NO LONGER
000520*                                 ABENDS THE RUN.
000530*    08/14/1998  KLH   Y2K-0031  REVIEWED FOR YEAR 2000 READINESS.
000540*                                 WS-RUN-DATE IS A DISPLAY MESSAGE
000550*                                 ONLY, NOT USED IN ANY COMPUTE OR
000560*                                 COMPARE.  NO CHANGE REQUIRED.
000570*    02/03/2003  KLH   ADLB-0244  ROUNDED EVERY COST COMPUTE PER
000580*                                 REVISED COSTING STANDARD.
000590*    09/19/2006  WDP   ADLB-0301  NO LOGIC CHANGE - RECOMPILED
000600*                                 UNDER CURRENT COMPILER RELEASE.
000610*****************************************************************
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID.    INVCST1.
000640 AUTHOR.        D R STOUT.
000650 INSTALLATION.  IBM PD TOOLS - ADVANCED DEVELOPMENT LAB.
000660 DATE-WRITTEN.  JUNE 1987.
000670 DATE-COMPILED.
000680 SECURITY.      NONE.
000690*
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*
000770     SELECT PARAMETER-FILE  ASSIGN TO PARAMS
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS  IS WS-PARMFILE-STATUS.
000800*
000810     SELECT DEMAND-FILE     ASSIGN TO DEMAND
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS  IS WS-DEMANDFILE-STATUS.
000840*
000850     SELECT ORDER-FILE      ASSIGN TO ORDERS
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS  IS WS-ORDERFILE-STATUS.
000880*
000890     SELECT RESULT-FILE     ASSIGN TO RESULTS
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS  IS WS-RESULTFILE-STATUS.
000920*
000930     SELECT REPORT-FILE     ASSIGN TO REPORT
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS  IS WS-REPORTFILE-STATUS.
000960*
000970*****************************************************************
000980 DATA DIVISION.
000990 FILE SECTION.
001000*
001010 FD  PARAMETER-FILE
001020     LABEL RECORDS ARE STANDARD.
001030     COPY INVPARM.
001040*
001050 FD  DEMAND-FILE
001060     LABEL RECORDS ARE STANDARD.
001070     COPY INVDEM.
001080*
001090 FD  ORDER-FILE
001100     LABEL RECORDS ARE STANDARD.
001110     COPY INVORD.
001120*
001130 FD  RESULT-FILE
001140     LABEL RECORDS ARE STANDARD.
001150     COPY INVRES.
001160*
001170 FD  REPORT-FILE
001180     LABEL RECORDS ARE STANDARD
001190     RECORD CONTAINS 133 CHARACTERS.
001200 01  REPORT-RECORD                  PIC X(133).
001210*
001220*****************************************************************
001230 WORKING-STORAGE SECTION.
001240*
001250 01  WS-DEBUG-DETAILS.
001260     05  FILLER                     PIC X(32)
001270             VALUE 'INVCST1-----WORKING STORAGE    '.
001280*
001290 01  WS-RUN-DATE.
001300     05  WS-RUN-MONTH               PIC 9(02).
001310     05  FILLER                     PIC X      VALUE '/'.
001320     05  WS-RUN-DAY                 PIC 9(02).
001330     05  FILLER                     PIC X      VALUE '/'.
001340     05  WS-RUN-YEAR                PIC 9(02).
001350     05  FILLER                     PIC X(04)  VALUE SPACES.
001360*
001370 01  WS-FILE-STATUS-FIELDS.
001380     05  WS-PARMFILE-STATUS         PIC X(02)  VALUE SPACES.
001390     05  WS-DEMANDFILE-STATUS       PIC X(02)  VALUE SPACES.
001400     05  WS-ORDERFILE-STATUS        PIC X(02)  VALUE SPACES.
001410     05  WS-RESULTFILE-STATUS       PIC X(02)  VALUE SPACES.
001420     05  WS-REPORTFILE-STATUS       PIC X(02)  VALUE SPACES.
001430     05  FILLER                     PIC X(10)  VALUE SPACES.
001440*
001450 01  WS-SWITCHES.
001460     05  WS-PARM-OK                 PIC X(01)  VALUE 'Y'.
001470     05  WS-DEMAND-FILE-EOF         PIC X(01)  VALUE 'N'.
001480     05  WS-ORDER-FILE-EOF          PIC X(01)  VALUE 'N'.
001490     05  FILLER                     PIC X(07)  VALUE SPACES.
001500*
001510 01  WS-COUNTERS.
001520     05  WS-DEMAND-COUNT        PIC S9(03)    COMP   VALUE ZERO.
001530     05  WS-DAY-NO              PIC S9(03)    COMP   VALUE ZERO.
001540     05  WS-SUB                 PIC S9(03)    COMP   VALUE ZERO.
001550     05  WS-LAST-DEMAND-VALUE   PIC 9(06)     COMP   VALUE ZERO.
001560     05  WS-START-INV           PIC S9(07)    COMP-3 VALUE ZERO.
001570     05  WS-CUM-COST            PIC S9(11)V99 COMP-3 VALUE ZERO.
001580     05  FILLER                 PIC X(04)  VALUE SPACES.
001590*
001600*    DEMAND SERIES, LOADED FROM THE DEMAND FILE AND THEN PADDED
001610*    OR TRUNCATED TO EXACTLY PARM-DAYS ENTRIES.  120 IS THE
001620*    LONGEST HORIZON THE PARAMETER RECORD CAN ASK FOR.
001630*
001640 01  IG-DEMAND-TABLE.
001650     05  IG-DEMAND-ENTRY            PIC 9(06) COMP
001660                                     OCCURS 120 TIMES
001670                                     INDEXED BY IG-DEMAND-IDX.
001680*
001690*    RAW VIEW OF THE DEMAND TABLE, USED ONLY TO ZEROIZE IT IN
001700*    ONE MOVE AT 000-MAIN BEFORE THE FILE IS READ.
001710*
001720 01  IG-DEMAND-TABLE-X REDEFINES IG-DEMAND-TABLE
001730                                    PIC X(480).
001740*
001750*    WORK AREA PASSED TO WHICHEVER COSTING ENGINE IS CALLED.
001760*
001770     COPY INVLINK.
001780*
001790*        *******************
001800*            report lines
001810*        *******************
001820 01  RPT-HEADING1.
001830     05  RPT-H1-CTL                 PIC X(01)  VALUE '1'.
001840     05  FILLER                     PIC X(45)  VALUE SPACES.
001850     05  FILLER                     PIC X(33)
001860             VALUE 'INVENTORY GAME DAILY COST REPORT'.
001870     05  FILLER                     PIC X(54)  VALUE SPACES.
001880*
001890 01  RPT-HEADING2.
001900     05  RPT-H2-CTL                 PIC X(01)  VALUE SPACE.
001910     05  FILLER                     PIC X(45)  VALUE SPACES.
001920     05  FILLER                     PIC X(07)  VALUE 'MODEL: '.
001930     05  RPT-H2-MODEL-NAME          PIC X(20)  VALUE SPACES.
001940     05  FILLER                     PIC X(60)  VALUE SPACES.
001950*
001960 01  RPT-HEADING3.
001970     05  RPT-H3-CTL                 PIC X(01)  VALUE SPACE.
001980     05  FILLER                     PIC X(01)  VALUE SPACE.
001990     05  FILLER                     PIC X(03)  VALUE 'DAY'.
002000     05  FILLER                     PIC X(03)  VALUE SPACES.
002010     05  FILLER                     PIC X(07)  VALUE 'ORDER  '.
002020     05  FILLER                     PIC X(03)  VALUE SPACES.
002030     05  FILLER                     PIC X(07)  VALUE 'DEMAND '.
002040     05  FILLER                     PIC X(03)  VALUE SPACES.
002050     05  FILLER                     PIC X(07)  VALUE 'SALES  '.
002060     05  FILLER                     PIC X(03)  VALUE SPACES.
002070     05  FILLER                     PIC X(07)  VALUE 'SHORT  '.
002080     05  FILLER                     PIC X(03)  VALUE SPACES.
002090     05  FILLER                     PIC X(10)  VALUE 'END-INV   '.
002100     05  FILLER                     PIC X(03)  VALUE SPACES.
002110     05  FILLER                PIC X(14) VALUE 'DAY-COST      '.
002120     05  FILLER                     PIC X(03)  VALUE SPACES.
002130     05  FILLER                PIC X(16) VALUE 'CUM-COST        '.
002140     05  FILLER                     PIC X(39)  VALUE SPACES.
002150*
002160 01  RPT-HEADING4.
002170     05  RPT-H4-CTL                 PIC X(01)  VALUE SPACE.
002180     05  FILLER                     PIC X(131) VALUE ALL '-'.
002190*
002200 01  RPT-DETAIL.
002210     05  RPT-D-CTL                  PIC X(01)  VALUE SPACE.
002220     05  FILLER                     PIC X(01)  VALUE SPACE.
002230     05  RPT-DAY                    PIC ZZ9.
002240     05  FILLER                     PIC X(03)  VALUE SPACES.
002250     05  RPT-ORDER                  PIC ZZZ,ZZ9.
002260     05  FILLER                     PIC X(03)  VALUE SPACES.
002270     05  RPT-DEMAND                 PIC ZZZ,ZZ9.
002280     05  FILLER                     PIC X(03)  VALUE SPACES.
002290     05  RPT-SALES                  PIC ZZZ,ZZ9.
002300     05  FILLER                     PIC X(03)  VALUE SPACES.
002310     05  RPT-SHORT                  PIC ZZZ,ZZ9.
002320     05  FILLER                     PIC X(03)  VALUE SPACES.
002330     05  RPT-END-INV                PIC -Z,ZZZ,ZZ9.
002340     05  FILLER                     PIC X(03)  VALUE SPACES.
002350     05  RPT-DAY-COST               PIC ZZZ,ZZZ,ZZ9.99.
002360     05  FILLER                     PIC X(03)  VALUE SPACES.
002370     05  RPT-CUM-COST               PIC Z,ZZZ,ZZZ,ZZ9.99.
002380     05  FILLER                     PIC X(39)  VALUE SPACES.
002390*
002400 01  RPT-TRAILER.
002410     05  RPT-T-CTL                  PIC X(01)  VALUE SPACE.
002420     05  FILLER                     PIC X(45)  VALUE SPACES.
002430     05  FILLER                PIC X(11) VALUE 'TOTAL COST:'.
002440     05  FILLER                     PIC X(02)  VALUE SPACES.
002450     05  RPT-TOTAL-COST             PIC Z,ZZZ,ZZZ,ZZ9.99.
002460     05  FILLER                     PIC X(58)  VALUE SPACES.
002470*
002480 01  RPT-SPACES.
002490     05  RPT-SP-CTL                 PIC X(01)  VALUE SPACE.
002500     05  FILLER                     PIC X(132) VALUE SPACES.
002510*
002520*****************************************************************
002530 PROCEDURE DIVISION.
002540*****************************************************************
002550*
002560 000-MAIN.
002570     ACCEPT WS-RUN-DATE FROM DATE.
002580     DISPLAY 'INVCST1 STARTED DATE = ' WS-RUN-MONTH '/'
002590             WS-RUN-DAY '/' WS-RUN-YEAR '  (mm/dd/yy)'.
002600     MOVE LOW-VALUES TO IG-DEMAND-TABLE-X.
002610     PERFORM 980-OPEN-FILES.
002620     PERFORM 100-READ-PARM-RECORD.
002630     PERFORM 105-EDIT-PARM-RECORD.
002640     IF WS-PARM-OK = 'Y'
002650         PERFORM 150-COMPUTE-HOLD-PER-DAY
002660         PERFORM 200-LOAD-DEMAND-TABLE THRU 200-EXIT
002670             UNTIL WS-DEMAND-FILE-EOF = 'Y'
002680         PERFORM 250-NORMALIZE-DEMAND-TABLE
002690         PERFORM 900-WRITE-REPORT-HEADINGS
002700         PERFORM 300-PROCESS-DAYS THRU 300-EXIT
002710             VARYING WS-DAY-NO FROM 1 BY 1
002720             UNTIL WS-DAY-NO > PARM-DAYS
002730         PERFORM 950-WRITE-REPORT-TRAILER.
002740     PERFORM 990-CLOSE-FILES.
002750     GOBACK.
002760*
002770 100-READ-PARM-RECORD.
002780     READ PARAMETER-FILE
002790         AT END
002800             DISPLAY 'INVCST1: PARAMETER FILE IS EMPTY.'
002810             MOVE 'N' TO WS-PARM-OK
002820             MOVE 16  TO RETURN-CODE.
002830     IF WS-PARMFILE-STATUS NOT = '00'
002835        AND WS-PARMFILE-STATUS NOT = '10'
002840         DISPLAY 'INVCST1: ERROR READING PARAMETER FILE. RC: '
002850                 WS-PARMFILE-STATUS
002860         MOVE 'N' TO WS-PARM-OK
002870         MOVE 16  TO RETURN-CODE.
002880*
002890 105-EDIT-PARM-RECORD.
002900     IF WS-PARM-OK = 'Y'
002910       IF PARM-DAYS < 5 OR PARM-DAYS > 120
002920         DISPLAY 'INVCST1: PARM-DAYS NOT IN RANGE 5-120.  RECORD:'
002930         DISPLAY IG-PARM-RECORD-X
002940         MOVE 'N' TO WS-PARM-OK
002950         MOVE 16  TO RETURN-CODE
002960       ELSE
002970       IF PARM-HOLDING-RATE > 1.0000
002980         DISPLAY 'INVCST1: HOLDING RATE NOT IN RANGE 0.00-1.00'
002990         DISPLAY IG-PARM-RECORD-X
003000         MOVE 'N' TO WS-PARM-OK
003010         MOVE 16  TO RETURN-CODE
003020       ELSE
003030       IF NOT PARM-MODEL-LOST-SALES AND NOT PARM-MODEL-BACKORDER  ADLB0166
003040         DISPLAY 'INVCST1: PARM-MODEL MUST BE L OR B.'
003050         DISPLAY IG-PARM-RECORD-X
003060         MOVE 'N' TO WS-PARM-OK
003070         MOVE 16  TO RETURN-CODE.
003080     IF WS-PARM-OK = 'N'
003090         MOVE ZERO TO PARM-DAYS.
003100*
003110 150-COMPUTE-HOLD-PER-DAY.
003120*    *** HOLDING COST PER UNIT PER DAY, CARRIED TO 4 DECIMALS ***
003130*    *** - NOT ROUNDED HERE, ONLY THE FINAL COST FIGURES ARE  ***
003140     COMPUTE IGL-HOLD-PER-DAY =
003150         (PARM-PRODUCT-COST * PARM-HOLDING-RATE) / 365.
003160     MOVE PARM-PRODUCT-COST  TO IGL-UNIT-COST.
003170     MOVE PARM-SHORTAGE-COST TO IGL-SHORTAGE-RATE.
003180*
003190 200-LOAD-DEMAND-TABLE.
003200     PERFORM 710-READ-DEMAND-RECORD.
003210     IF WS-DEMAND-FILE-EOF NOT = 'Y'
003220         IF WS-DEMAND-COUNT < 120
003230             ADD 1 TO WS-DEMAND-COUNT
003240             SET IG-DEMAND-IDX TO WS-DEMAND-COUNT
003250             MOVE DEM-QTY TO IG-DEMAND-ENTRY (IG-DEMAND-IDX)
003260         ELSE
003270             MOVE 'Y' TO WS-DEMAND-FILE-EOF.
003280 200-EXIT.
003290     EXIT.
003300*
003310 250-NORMALIZE-DEMAND-TABLE.                                      ADLB0190
003320*    *** SHORT SERIES: REPEAT THE LAST VALUE (ZERO IF EMPTY)   ***
003330*    *** OUT TO PARM-DAYS ENTRIES.  A LONG SERIES NEEDS NO     ***
003340*    *** ACTION - DAYS BEYOND PARM-DAYS ARE SIMPLY NEVER READ. ***
003350     IF WS-DEMAND-COUNT < PARM-DAYS
003360         IF WS-DEMAND-COUNT = ZERO
003370             MOVE ZERO TO WS-LAST-DEMAND-VALUE
003380         ELSE
003390             SET IG-DEMAND-IDX TO WS-DEMAND-COUNT
003400             MOVE IG-DEMAND-ENTRY (IG-DEMAND-IDX)
003410                 TO WS-LAST-DEMAND-VALUE
003420         COMPUTE WS-SUB = WS-DEMAND-COUNT + 1
003430         PERFORM 260-PAD-DEMAND-TABLE THRU 260-EXIT
003440             UNTIL WS-SUB > PARM-DAYS.
003450*
003460 260-PAD-DEMAND-TABLE.
003470     SET IG-DEMAND-IDX TO WS-SUB.
003480     MOVE WS-LAST-DEMAND-VALUE TO IG-DEMAND-ENTRY (IG-DEMAND-IDX).
003490     ADD 1 TO WS-SUB.
003500 260-EXIT.
003510     EXIT.
003520*
003530 300-PROCESS-DAYS.
003540     PERFORM 700-READ-ORDER-RECORD.
003550     SET IG-DEMAND-IDX TO WS-DAY-NO.
003560     MOVE IG-DEMAND-ENTRY (IG-DEMAND-IDX) TO IGL-DEMAND-QTY.
003570     MOVE ORD-QTY                         TO IGL-ORDER-QTY.
003580     MOVE WS-START-INV                    TO IGL-START-INV.
003590     IF PARM-MODEL-LOST-SALES
003600         CALL 'INVCST2' USING IG-ENGINE-LINKAGE                   ADLB0166
003610     ELSE
003620         CALL 'INVCST3' USING IG-ENGINE-LINKAGE.                  ADLB0166
003630     ADD IGL-DAY-COST  TO WS-CUM-COST.
003640     MOVE IGL-END-INV  TO WS-START-INV.
003650     PERFORM 800-WRITE-RESULT-RECORD.
003660     PERFORM 820-WRITE-REPORT-DETAIL.
003670 300-EXIT.
003680     EXIT.
003690*
003700 700-READ-ORDER-RECORD.
003710     READ ORDER-FILE
003720         AT END
003730             MOVE 'Y'  TO WS-ORDER-FILE-EOF
003740             MOVE ZERO TO ORD-QTY.
003750     IF WS-ORDERFILE-STATUS NOT = '00'
003755        AND WS-ORDERFILE-STATUS NOT = '10'
003760         DISPLAY 'INVCST1: ERROR READING ORDER FILE. RC: '
003770                 WS-ORDERFILE-STATUS
003780         MOVE ZERO TO ORD-QTY.
003790*
003800 710-READ-DEMAND-RECORD.
003810     READ DEMAND-FILE
003820         AT END MOVE 'Y' TO WS-DEMAND-FILE-EOF.
003830     IF WS-DEMANDFILE-STATUS NOT = '00'
003835        AND WS-DEMANDFILE-STATUS NOT = '10'
003840         DISPLAY 'INVCST1: ERROR READING DEMAND FILE. RC: '
003850                 WS-DEMANDFILE-STATUS
003860         MOVE 'Y' TO WS-DEMAND-FILE-EOF.
003870*
003880 800-WRITE-RESULT-RECORD.
003890     MOVE ZEROS            TO RES-COST-FIELDS-X.
003900     MOVE WS-DAY-NO         TO RES-DAY.
003910     MOVE IGL-ORDER-QTY     TO RES-ORDER.
003920     MOVE IGL-DEMAND-QTY    TO RES-DEMAND.
003930     MOVE IGL-SALES-QTY     TO RES-SALES.
003940     MOVE IGL-SHORTAGE-QTY  TO RES-SHORTAGE.
003950     MOVE IGL-END-INV       TO RES-INV-END.
003960     MOVE IGL-PURCHASE-COST TO RES-PURCHASE-COST.
003970     MOVE IGL-HOLDING-COST  TO RES-HOLDING-COST.
003980     MOVE IGL-SHORTAGE-COST TO RES-SHORTAGE-COST.
003990     MOVE IGL-DAY-COST      TO RES-DAY-COST.
004000     MOVE WS-CUM-COST       TO RES-CUM-COST.
004010     WRITE IG-RESULT-RECORD.
004020*
004030 820-WRITE-REPORT-DETAIL.
004040     MOVE WS-DAY-NO        TO RPT-DAY.
004050     MOVE IGL-ORDER-QTY    TO RPT-ORDER.
004060     MOVE IGL-DEMAND-QTY   TO RPT-DEMAND.
004070     MOVE IGL-SALES-QTY    TO RPT-SALES.
004080     MOVE IGL-SHORTAGE-QTY TO RPT-SHORT.
004090     MOVE IGL-END-INV      TO RPT-END-INV.
004100     MOVE IGL-DAY-COST     TO RPT-DAY-COST.
004110     MOVE WS-CUM-COST      TO RPT-CUM-COST.
004120     WRITE REPORT-RECORD FROM RPT-DETAIL.
004130*
004140 900-WRITE-REPORT-HEADINGS.
004150     IF PARM-MODEL-LOST-SALES
004160         MOVE 'LOST-SALES' TO RPT-H2-MODEL-NAME
004170     ELSE
004180         MOVE 'BACKORDER'  TO RPT-H2-MODEL-NAME.
004190     WRITE REPORT-RECORD FROM RPT-HEADING1.
004200     WRITE REPORT-RECORD FROM RPT-HEADING2.
004210     WRITE REPORT-RECORD FROM RPT-HEADING3.
004220     WRITE REPORT-RECORD FROM RPT-HEADING4.
004230*
004240 950-WRITE-REPORT-TRAILER.
004250     WRITE REPORT-RECORD FROM RPT-SPACES.
004260     MOVE WS-CUM-COST TO RPT-TOTAL-COST.
004270     WRITE REPORT-RECORD FROM RPT-TRAILER.
004280*
004290 980-OPEN-FILES.
004300     OPEN INPUT  PARAMETER-FILE
004310                 DEMAND-FILE
004320                 ORDER-FILE.
004330     OPEN OUTPUT RESULT-FILE
004340                 REPORT-FILE.
004350     IF WS-PARMFILE-STATUS NOT = '00'
004360         DISPLAY 'INVCST1: ERROR OPENING PARAMETER FILE. RC: '
004370                 WS-PARMFILE-STATUS
004380         MOVE 'N' TO WS-PARM-OK
004390         MOVE 16  TO RETURN-CODE.
004400     IF WS-DEMANDFILE-STATUS NOT = '00'
004410         DISPLAY 'INVCST1: ERROR OPENING DEMAND FILE. RC: '
004420                 WS-DEMANDFILE-STATUS
004430         MOVE 'N' TO WS-PARM-OK
004440         MOVE 16  TO RETURN-CODE.
004450     IF WS-ORDERFILE-STATUS NOT = '00'
004460         DISPLAY 'INVCST1: ERROR OPENING ORDER FILE. RC: '
004470                 WS-ORDERFILE-STATUS
004480         MOVE 'N' TO WS-PARM-OK
004490         MOVE 16  TO RETURN-CODE.
004500     IF WS-RESULTFILE-STATUS NOT = '00'
004510         DISPLAY 'INVCST1: ERROR OPENING RESULTS FILE. RC: '
004520                 WS-RESULTFILE-STATUS
004530         MOVE 'N' TO WS-PARM-OK
004540         MOVE 16  TO RETURN-CODE.
004550     IF WS-REPORTFILE-STATUS NOT = '00'
004560         DISPLAY 'INVCST1: ERROR OPENING REPORT FILE. RC: '
004570                 WS-REPORTFILE-STATUS
004580         MOVE 'N' TO WS-PARM-OK
004590         MOVE 16  TO RETURN-CODE.
004600*
004610 990-CLOSE-FILES.
004620     CLOSE PARAMETER-FILE
004630           DEMAND-FILE
004640           ORDER-FILE
004650           RESULT-FILE
004660           REPORT-FILE.
004670*
004680*  END OF PROGRAM INVCST1
