000100*----------------------------------------------------------------*
000110*                                                                *
000120*    INVPARM.CPY                                                 *
000130*    INVENTORY GAME DAILY COST SIMULATION - RUN PARAMETER RECORD *
000140*                                                                *
000150*    ONE RECORD ON THE PARAMS FILE CONTROLS THE WHOLE RUN:       *
000160*    HORIZON LENGTH, UNIT COST, HOLDING RATE, SHORTAGE PENALTY   *
000170*    AND WHICH COSTING MODEL (LOST-SALES OR BACKORDER) APPLIES.  *
000180*                                                                *
000190*----------------------------------------------------------------*
000200*
000210    01  IG-PARM-RECORD.
000220        05  PARM-DAYS                  PIC 9(03).
000230        05  PARM-PRODUCT-COST          PIC 9(07)V99.
000240        05  PARM-HOLDING-RATE          PIC 9V9999.
000250        05  PARM-SHORTAGE-COST         PIC 9(07)V99.
000260        05  PARM-MODEL                 PIC X(01).
000270            88  PARM-MODEL-LOST-SALES      VALUE 'L'.
000280            88  PARM-MODEL-BACKORDER       VALUE 'B'.
000290        05  FILLER                     PIC X(53).
000300*
000310*    RAW VIEW OF THE PARAMETER RECORD, USED ONLY TO DISPLAY THE
000320*    OFFENDING RECORD WHEN 105-EDIT-PARM-RECORD REJECTS IT.
000330*
000340    01  IG-PARM-RECORD-X REDEFINES IG-PARM-RECORD
000350                                   PIC X(80).
