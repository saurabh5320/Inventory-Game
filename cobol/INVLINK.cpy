000100*----------------------------------------------------------------*
000110*    INVLINK.CPY                                                 *
000120*    INVENTORY GAME DAILY COST SIMULATION - ENGINE LINKAGE AREA  *
000130*                                                                *
000140*    PASSED BY INVCST1 TO WHICHEVER COSTING ENGINE IS CALLED FOR *
000150*    THE DAY (INVCST2 = LOST-SALES, INVCST3 = BACKORDER).  THE   *
000160*    FIRST GROUP IS SET BY INVCST1 BEFORE THE CALL; THE SECOND   *
000170*    GROUP IS RETURNED BY THE ENGINE FOR THAT ONE DAY ONLY - IT  *
000180*    DOES NOT CARRY THE RUNNING CUMULATIVE COST.                 *
000190*                                                                *
000200*    THE -X REDEFINES ON THE PACKED FIELDS ARE KEPT FOR ABEND    *
000210*    DUMP READING, THE SAME EYE-CATCHER HABIT THIS SHOP USES IN  *
000220*    WS-DEBUG-DETAILS ELSEWHERE.                                 *
000230*----------------------------------------------------------------*
000240*
000250    01  IG-ENGINE-LINKAGE.
000260        05  IGL-INPUT-FIELDS.
000270            10  IGL-START-INV          PIC S9(07)      COMP-3.
000280            10  IGL-ORDER-QTY          PIC 9(06)       COMP.
000290            10  IGL-DEMAND-QTY         PIC 9(06)       COMP.
000300            10  IGL-UNIT-COST          PIC 9(07)V99    COMP-3.
000310            10  IGL-HOLD-PER-DAY       PIC 9(07)V9999  COMP-3.
000320            10  IGL-HOLD-PER-DAY-X REDEFINES IGL-HOLD-PER-DAY
000330                                        PIC X(06).
000340            10  IGL-SHORTAGE-RATE      PIC 9(07)V99    COMP-3.
000345            10  FILLER                 PIC X(04).
000350        05  IGL-OUTPUT-FIELDS.
000360            10  IGL-SALES-QTY          PIC 9(06)       COMP.
000370            10  IGL-SHORTAGE-QTY       PIC 9(06)       COMP.
000380            10  IGL-END-INV            PIC S9(07)      COMP-3.
000390            10  IGL-END-INV-X REDEFINES IGL-END-INV
000400                                        PIC X(04).
000410            10  IGL-PURCHASE-COST      PIC 9(09)V99    COMP-3.
000420            10  IGL-HOLDING-COST       PIC 9(09)V99    COMP-3.
000430            10  IGL-SHORTAGE-COST      PIC 9(09)V99    COMP-3.
000440            10  IGL-DAY-COST           PIC 9(09)V99    COMP-3.
000450            10  IGL-DAY-COST-X REDEFINES IGL-DAY-COST
000460                                        PIC X(06).
000470            10  IGL-POSITION-SIGN      PIC X(01).
000480                88  IGL-POSITION-POSITIVE  VALUE 'P'.
000490                88  IGL-POSITION-NEGATIVE  VALUE 'N'.
000500                88  IGL-POSITION-ZERO      VALUE 'Z'.
000510            10  FILLER                 PIC X(04).
