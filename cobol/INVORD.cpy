000100*----------------------------------------------------------------*
000110*    INVORD.CPY                                                  *
000120*    INVENTORY GAME DAILY COST SIMULATION - ORDER RECORD         *
000130*    ONE RECORD PER DAY ON THE ORDERS FILE, IN DAY ORDER.        *
000140*    THE ORDER QUANTITY IS DECIDED BEFORE THAT DAY'S DEMAND IS   *
000150*    KNOWN, SO THE ORDERS FILE IS READ INDEPENDENTLY OF DEMAND.  *
000160*----------------------------------------------------------------*
000170*
000180    01  IG-ORDER-RECORD.
000190        05  ORD-QTY                    PIC 9(06).
000200        05  FILLER                     PIC X(74).
