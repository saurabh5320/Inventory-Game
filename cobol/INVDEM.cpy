000100*----------------------------------------------------------------*
000110*    INVDEM.CPY                                                  *
000120*    INVENTORY GAME DAILY COST SIMULATION - DEMAND RECORD        *
000130*    ONE RECORD PER DAY ON THE DEMAND FILE, IN DAY ORDER.        *
000140*----------------------------------------------------------------*
000150*
000160    01  IG-DEMAND-RECORD.
000170        05  DEM-QTY                    PIC 9(06).
000180        05  FILLER                     PIC X(74).
